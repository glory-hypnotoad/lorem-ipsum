000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.    TQORD00.
000030 AUTHOR.        T D MAGEE.
000040 INSTALLATION.  IBM LEXINGTON.
000050 DATE-WRITTEN.  03/04/91.
000060 DATE-COMPILED.
000070 SECURITY.      NONE.
000080******************************************************************
000090*                                                                *
000100*  TQORD00 - TASK ORDERING / SELECTION RULE                      *
000110*                                                                *
000120*  COMPARES TWO CANDIDATE TASKS AND TELLS THE CALLER WHICH ONE   *
000130*  OUTRANKS THE OTHER FOR POLL AND FOR THE WAITING-QUEUE         *
000140*  LISTING SORT -                                                *
000150*                                                                *
000160*      1. A MANAGEMENT-OVERRIDE TASK ALWAYS OUTRANKS A TASK OF   *
000170*         ANY OTHER CLASS.                                       *
000180*      2. OTHERWISE THE HIGHER TQ-RANK WINS.                     *
000190*      3. ON A RANK TIE THE LOWER TASK-ID WINS.                  *
000200*                                                                *
000210*  CALLED BY TQPOLL0 (PICKING THE ONE TASK TO REMOVE) AND BY     *
000220*  TQLIST0 (SORTING THE WHOLE WAITING QUEUE FOR THE LISTING).    *
000230*                                                                *
000240*  ADAPTED FROM TDM01D, WHICH WAS THE LAST LINK IN THE OLD       *
000250*  A-B-C-D DEMO CALL CHAIN AND DID NOTHING BUT AN ACCEPT/DISPLAY.*
000260*                                                                *
000270******************************************************************
000280*  CHANGE LOG                                                   *
000290*                                                                *
000300*    03/04/91  TDM  ----     ORIGINAL TDM01D DEMO CALL CHAIN LINK.ORIGINAL
000310*    11/02/98  TDM  AR-5521  Y2K REVIEW - NO DATE FIELDS IN THIS  AR-5521 
000320*                            MEMBER.  NO CHANGE REQUIRED.        *AR-5521 
000330*    11/06/09  TDM  AR-4471  REWRITTEN AS THE CANDIDATE COMPARE   AR-4471 
000340*                            ROUTINE FOR THE PRIORITY QUEUE.     *AR-4471 
000350*    08/14/12  RVC  AR-5120  ADDED THE RANK-TIE / LOWER-ID RULE - AR-5120
000360*                            PRIOR VERSION LEFT TIES TO WHICHEVER AR-5120
000370*                            CANDIDATE WAS PASSED AS "A".         AR-5120
000380*    06/09/14  MWB  AR-5734  PERFORM OF 0100-COMPARE-TASKS NOW    AR-5734
000390*                            CODES THRU 0100-EXIT PER SHOP        AR-5734
000400*                            STANDARDS REVIEW.                   AR-5734
000410******************************************************************
000420 ENVIRONMENT DIVISION.
000430 CONFIGURATION SECTION.
000440 SOURCE-COMPUTER.  IBM-370.
000450 OBJECT-COMPUTER.  IBM-370.
000460 SPECIAL-NAMES.
000470     UPSI-0 IS WS-TRACE-SWITCH ON STATUS IS TRACE-REQUESTED.
000480 DATA DIVISION.
000490 WORKING-STORAGE SECTION.
000500 01  WS-ORD-TRACE-COUNT             PIC S9(4) COMP VALUE 0.
000510 01  WS-ORD-TRACE-COUNT-X REDEFINES WS-ORD-TRACE-COUNT.
000520     05  FILLER                     PIC X(02).
000530
000540 LINKAGE SECTION.
000550 01  TQ-ORD-CANDIDATE-A.
000560     05  TQ-ORD-A-CLASS             PIC 9(01).
000570     05  TQ-ORD-A-RANK              PIC S9(09)V9(4).
000580     05  TQ-ORD-A-ID                PIC S9(18).
000590 01  TQ-ORD-CANDIDATE-A-X REDEFINES TQ-ORD-CANDIDATE-A.
000600     05  FILLER                     PIC X(32).
000610
000620 01  TQ-ORD-CANDIDATE-B.
000630     05  TQ-ORD-B-CLASS             PIC 9(01).
000640     05  TQ-ORD-B-RANK              PIC S9(09)V9(4).
000650     05  TQ-ORD-B-ID                PIC S9(18).
000660 01  TQ-ORD-CANDIDATE-B-X REDEFINES TQ-ORD-CANDIDATE-B.
000670     05  FILLER                     PIC X(32).
000680
000690 01  TQ-ORD-A-WINS                  PIC X(01).
000700     88  TQ-ORD-A-OUTRANKS-B            VALUE 'Y'.
000710     88  TQ-ORD-B-OUTRANKS-A            VALUE 'N'.
000720
000730 PROCEDURE DIVISION USING TQ-ORD-CANDIDATE-A, TQ-ORD-CANDIDATE-B,
000740                           TQ-ORD-A-WINS.
000750 0000-MAIN.
000760     PERFORM 0100-COMPARE-TASKS THRU 0100-EXIT.
000770     ADD 1 TO WS-ORD-TRACE-COUNT.
000780     GOBACK.
000790
000800 0100-COMPARE-TASKS.
000810     IF TQ-ORD-A-CLASS = 4 AND TQ-ORD-B-CLASS NOT = 4
000820         SET TQ-ORD-A-OUTRANKS-B TO TRUE
000830     ELSE
000840         IF TQ-ORD-B-CLASS = 4 AND TQ-ORD-A-CLASS NOT = 4
000850             SET TQ-ORD-B-OUTRANKS-A TO TRUE
000860         ELSE
000870             IF TQ-ORD-A-RANK > TQ-ORD-B-RANK
000880                 SET TQ-ORD-A-OUTRANKS-B TO TRUE
000890             ELSE
000900                 IF TQ-ORD-A-RANK < TQ-ORD-B-RANK
000910                     SET TQ-ORD-B-OUTRANKS-A TO TRUE
000920                 ELSE
000930                     IF TQ-ORD-A-ID < TQ-ORD-B-ID
000940                         SET TQ-ORD-A-OUTRANKS-B TO TRUE
000950                     ELSE
000960                         SET TQ-ORD-B-OUTRANKS-A TO TRUE
000970                     END-IF
000980                 END-IF
000990             END-IF
001000         END-IF
001010     END-IF.
001020 0100-EXIT.
001030     EXIT.
