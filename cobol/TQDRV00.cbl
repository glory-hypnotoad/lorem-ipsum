000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.    TQDRV00.
000030 AUTHOR.        T D MAGEE.
000040 INSTALLATION.  IBM LEXINGTON.
000050 DATE-WRITTEN.  09/18/89.
000060 DATE-COMPILED.
000070 SECURITY.      NONE.
000080******************************************************************
000090*                                                                *
000100*  TQDRV00 - TASK PRIORITY QUEUE BATCH ENGINE - MAIN DRIVER      *
000110*                                                                *
000120*  READS TASKIN, ONE ADD-TASK REQUEST PER RECORD, AND CALLS      *
000130*  TQADD00 TO VALIDATE AND ENQUEUE EACH ONE, WRITING A RESULT    *
000140*  RECORD TO TASKOUT FOR EVERY REQUEST READ.  WHEN TASKIN IS     *
000150*  EXHAUSTED IT CALLS TQLIST0 TO PRODUCE THE WAITING-QUEUE        *
000160*  LISTING (LISTRPT), THEN DRAINS THE QUEUE COMPLETELY BY        *
000170*  CALLING TQPOLL0 UNTIL THE TABLE REPORTS QUEUE-EMPTY,          *
000180*  WRITING ONE RESULT RECORD PER POLL TO POLLOUT.                *
000190*                                                                *
000200*  THE WAITING-TASK TABLE (TQTABL1) LIVES HERE FOR THE LIFE OF   *
000210*  THE RUN AND IS PASSED BY REFERENCE TO EVERY CALLED MEMBER     *
000220*  THAT NEEDS IT.  "NOW" IS COMPUTED ONCE AT THE START OF THE    *
000230*  RUN (0950-COMPUTE-CURRENT-EPOCH) AND HELD FOR THE WHOLE RUN - *
000240*  THIS IS A BATCH ENGINE, NOT A CONTINUOUSLY RUNNING SERVICE,   *
000250*  SO ONE "NOW" FOR THE WHOLE JOB STEP IS CORRECT.               *
000260*                                                                *
000270*  ADAPTED FROM ATCDEMO, THE OLD LEXINGTON IVP DRIVER THAT READ  *
000280*  QSAMIN AND WROTE QSAMOUT ONE RECORD AT A TIME.                *
000290*                                                                *
000300******************************************************************
000310*  CHANGE LOG                                                   *
000320*                                                                *
000330*    09/18/89  TDM  ----     ORIGINAL ATCDEMO IVP SKELETON BUILT *ORIGINAL
000340*                            FOR THE LEXINGTON ADLAB TEST SUITE. *ORIGINAL
000350*    04/02/91  TDM  AR-1140  ADDED TO THE DEMO IVP JOB STREAM.    AR-1140 
000360*    11/02/98  TDM  AR-5521  Y2K REVIEW - WS-CC-EPOCH ROUTINE     AR-5521 
000370*                            ALREADY USES A 4 DIGIT YEAR, NO      AR-5521 
000380*                            CHANGE REQUIRED.                    *AR-5521 
000390*    11/05/09  TDM  AR-4471  REWRITTEN AS THE PRIORITY QUEUE      AR-4471 
000400*                            BATCH ENGINE DRIVER.  QSAMIN/        AR-4471 
000410*                            QSAMOUT REPLACED BY TASKIN/TASKOUT/  AR-4471 
000420*                            POLLOUT.  TABLE NOW OWNED HERE.      AR-4471 
000430*    02/11/11  RVC  AR-4810  ADDED THE END-OF-RUN LISTING STEP    AR-4810 
000440*                            (CALL TQLIST0) BEFORE THE DRAIN.     AR-4810 
000450*    08/14/12  RVC  AR-5120  ADDED THE POLL-DRAIN LOOP - PRIOR    AR-5120 
000460*                            VERSION STOPPED AFTER THE LISTING   *AR-5120 
000470*                            AND LEFT THE QUEUE UNDRAINED.       *AR-5120 
000480*    02/03/13  JKL  AR-5600  ADDED TRACE-SWITCH DISPLAY FOR THE   AR-5600
000490*                            OVERNIGHT BATCH DEBUG RUNS.          AR-5600
000500*    06/09/14  MWB  AR-5734  ALL PERFORMS OF PARAGRAPHS WITH AN   AR-5734
000510*                            -EXIT TAIL NOW CODE THRU PER SHOP    AR-5734
000520*                            STANDARDS REVIEW.                   AR-5734
000530*    06/09/14  MWB  AR-5740  ADDED TASKIN/POLLOUT RUN-TOTAL       AR-5740
000540*                            COUNTERS, DISPLAYED AT STOP-RUN      AR-5740
000550*                            WHEN THE TRACE SWITCH IS ON.         AR-5740
000560******************************************************************
000570 ENVIRONMENT DIVISION.
000580 CONFIGURATION SECTION.
000590 SOURCE-COMPUTER.  IBM-370.
000600 OBJECT-COMPUTER.  IBM-370.
000610 SPECIAL-NAMES.
000620     UPSI-0 IS WS-TRACE-SWITCH ON STATUS IS TRACE-REQUESTED.
000630 INPUT-OUTPUT SECTION.
000640 FILE-CONTROL.
000650     SELECT TASKIN  ASSIGN TO TASKIN
000660         FILE STATUS IS WS-TASKIN-STATUS.
000670     SELECT TASKOUT ASSIGN TO TASKOUT
000680         FILE STATUS IS WS-TASKOUT-STATUS.
000690     SELECT POLLOUT ASSIGN TO POLLOUT
000700         FILE STATUS IS WS-POLLOUT-STATUS.
000710 DATA DIVISION.
000720 FILE SECTION.
000730 FD  TASKIN
000740     RECORDING MODE IS F
000750     BLOCK CONTAINS 0 RECORDS
000760     LABEL RECORDS ARE STANDARD.
000770     COPY TQREQT1.
000780
000790 FD  TASKOUT
000800     RECORDING MODE IS F
000810     BLOCK CONTAINS 0 RECORDS
000820     LABEL RECORDS ARE STANDARD.
000830 01  TASKOUT-REC                    PIC X(80).
000840
000850 FD  POLLOUT
000860     RECORDING MODE IS F
000870     BLOCK CONTAINS 0 RECORDS
000880     LABEL RECORDS ARE STANDARD.
000890 01  POLLOUT-REC                    PIC X(80).
000900
000910 WORKING-STORAGE SECTION.
000920 COPY TQTABL1.
000930 COPY TQRSLT1.
000940
000950 01  WS-TASKIN-STATUS               PIC X(02) VALUE '00'.
000960 01  WS-TASKOUT-STATUS              PIC X(02) VALUE '00'.
000970 01  WS-POLLOUT-STATUS              PIC X(02) VALUE '00'.
000980
000990 01  WS-EOF-TASKIN-SW               PIC X(01) VALUE 'N'.
001000     88  WS-EOF-TASKIN                  VALUE 'Y'.
001010     88  WS-NOT-EOF-TASKIN               VALUE 'N'.
001020
001030 77  WS-TASKIN-RECORD-COUNT         PIC S9(9) COMP VALUE 0.
001040 77  WS-POLLOUT-RECORD-COUNT        PIC S9(9) COMP VALUE 0.
001050******************************************************************
001060*  DATE/TIME-TO-EPOCH WORK AREA - SEE 0950-COMPUTE-CURRENT-EPOCH.*
001070*  THE CONVERSION IS THE STANDARD GREGORIAN-TO-JULIAN-DAY-NUMBER *
001080*  FORMULA WITH MARCH-BASED MONTHS (RICHARDS' ALGORITHM) SO      *
001090*  EVERY DIVISION IS ON A NON-NEGATIVE OPERAND - ORDINARY        *
001100*  INTEGER-TRUNCATING DIVIDE, NO INTRINSIC FUNCTION, NO          *
001110*  NEGATIVE-NUMBER TRUNCATION SURPRISES.                         *
001120******************************************************************
001130 01  WS-CURRENT-DATE.
001140     05  WS-CDT-YEAR                PIC 9(04).
001150     05  WS-CDT-MONTH               PIC 9(02).
001160     05  WS-CDT-DAY                 PIC 9(02).
001170 01  WS-CURRENT-DATE-X REDEFINES WS-CURRENT-DATE.
001180     05  FILLER                     PIC X(08).
001190
001200 01  WS-TIME-OF-DAY                 PIC 9(08) VALUE 0.
001210 01  WS-TIME-OF-DAY-R REDEFINES WS-TIME-OF-DAY.
001220     05  WS-CDT-HOURS               PIC 9(02).
001230     05  WS-CDT-MINUTES             PIC 9(02).
001240     05  WS-CDT-SECONDS             PIC 9(02).
001250     05  WS-CDT-HUNDREDTHS          PIC 9(02).
001260
001270 01  WS-EPOCH-WORK.
001280     05  WS-EW-Y                    PIC S9(9) COMP.
001290     05  WS-EW-M                    PIC S9(9) COMP.
001300     05  WS-EW-JDN                  PIC S9(9) COMP.
001310 01  WS-EPOCH-WORK-X REDEFINES WS-EPOCH-WORK.
001320     05  FILLER                     PIC X(12).
001330
001340 01  WS-JDN-1970                    PIC S9(9) COMP VALUE 2440588.
001350
001360 PROCEDURE DIVISION.
001370 0000-MAIN-LOGIC.
001380     PERFORM 0950-COMPUTE-CURRENT-EPOCH THRU 0950-EXIT.
001390     OPEN INPUT TASKIN.
001400     OPEN OUTPUT TASKOUT.
001410     PERFORM 0900-READ-TASKIN THRU 0900-EXIT.
001420     PERFORM 0100-ADD-TASKIN-RECORD THRU 0100-EXIT
001430         UNTIL WS-EOF-TASKIN.
001440     CLOSE TASKIN.
001450     CLOSE TASKOUT.
001460     PERFORM 0500-PRODUCE-LISTING THRU 0500-EXIT.
001470     OPEN OUTPUT POLLOUT.
001480     PERFORM 0600-DRAIN-QUEUE THRU 0600-EXIT
001490         UNTIL TQ-TABLE-ACTIVE-COUNT = 0.
001500     CLOSE POLLOUT.
001510     PERFORM 0999-STOP-RUN.
001520
001530 0100-ADD-TASKIN-RECORD.
001540     CALL 'TQADD00' USING TQ-REQUEST-RECORD, TQ-MAX-QUEUE-SIZE,
001550             TQ-TABLE-CONTROL, TQ-TABLE, TQ-RESULT-RECORD.
001560     MOVE TQ-RESULT-RECORD TO TASKOUT-REC.
001570     WRITE TASKOUT-REC.
001580     ADD 1 TO WS-TASKIN-RECORD-COUNT.
001590     IF TRACE-REQUESTED
001600         DISPLAY 'TQDRV00 ADD RC=' TQ-RES-STATUS
001610     END-IF.
001620     PERFORM 0900-READ-TASKIN THRU 0900-EXIT.
001630 0100-EXIT.
001640     EXIT.
001650
001660 0500-PRODUCE-LISTING.
001670     CALL 'TQLIST0' USING TQ-TABLE-CONTROL, TQ-TABLE.
001680 0500-EXIT.
001690     EXIT.
001700
001710 0600-DRAIN-QUEUE.
001720     CALL 'TQPOLL0' USING TQ-TABLE-CONTROL, TQ-TABLE,
001730             TQ-RESULT-RECORD.
001740     MOVE TQ-RESULT-RECORD TO POLLOUT-REC.
001750     WRITE POLLOUT-REC.
001760     ADD 1 TO WS-POLLOUT-RECORD-COUNT.
001770     IF TRACE-REQUESTED
001780         DISPLAY 'TQDRV00 POLL RC=' TQ-RES-STATUS
001790     END-IF.
001800 0600-EXIT.
001810     EXIT.
001820
001830 0900-READ-TASKIN.
001840     READ TASKIN
001850         AT END
001860             SET WS-EOF-TASKIN TO TRUE
001870     END-READ.
001880 0900-EXIT.
001890     EXIT.
001900
001910******************************************************************
001920*  "NOW" FOR THE RUN, AS EPOCH SECONDS, MATCHING THE UNITS OF    *
001930*  TASK-ENQ-TIME/REQ-ENQ-TIME ON THE INPUT FILES.  ACCEPT FROM   *
001940*  DATE YYYYMMDD AND ACCEPT FROM TIME GIVE THE RUNNING CPU'S     *
001950*  WALL CLOCK; THE JULIAN-DAY-NUMBER ARITHMETIC CONVERTS THAT    *
001960*  TO DAYS SINCE 01 JAN 1970, THEN TO SECONDS.                   *
001970******************************************************************
001980 0950-COMPUTE-CURRENT-EPOCH.
001990     ACCEPT WS-CURRENT-DATE FROM DATE YYYYMMDD.
002000     ACCEPT WS-TIME-OF-DAY FROM TIME.
002010     IF WS-CDT-MONTH > 2
002020         MOVE WS-CDT-YEAR TO WS-EW-Y
002030         MOVE WS-CDT-MONTH TO WS-EW-M
002040     ELSE
002050         COMPUTE WS-EW-Y = WS-CDT-YEAR - 1
002060         COMPUTE WS-EW-M = WS-CDT-MONTH + 12
002070     END-IF.
002080     COMPUTE WS-EW-JDN =
002090         WS-CDT-DAY
002100         + (((153 * (WS-EW-M - 3)) + 2) / 5)
002110         + (365 * WS-EW-Y)
002120         + (WS-EW-Y / 4)
002130         - (WS-EW-Y / 100)
002140         + (WS-EW-Y / 400)
002150         - 32045.
002160     COMPUTE TQ-CURRENT-EPOCH =
002170         ((WS-EW-JDN - WS-JDN-1970) * 86400)
002180         + (WS-CDT-HOURS * 3600)
002190         + (WS-CDT-MINUTES * 60)
002200         + WS-CDT-SECONDS.
002210 0950-EXIT.
002220     EXIT.
002230
002240 0999-STOP-RUN.
002250     IF TRACE-REQUESTED
002260         DISPLAY 'TQDRV00 TASKIN RECORDS  =' WS-TASKIN-RECORD-COUNT
002270         DISPLAY 'TQDRV00 POLLOUT RECORDS =' WS-POLLOUT-RECORD-COUNT
002280     END-IF.
002290     STOP RUN.
