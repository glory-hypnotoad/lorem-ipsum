000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.    TQCLS00.
000030 AUTHOR.        T D MAGEE.
000040 INSTALLATION.  IBM LEXINGTON.
000050 DATE-WRITTEN.  09/18/89.
000060 DATE-COMPILED.
000070 SECURITY.      NONE.
000080******************************************************************
000090*                                                                *
000100*  TQCLS00 - TASK CLASSIFICATION RULE                            *
000110*                                                                *
000120*  GIVEN A TASK-ID, RETURNS THE TASK CLASS CODE THE QUEUE        *
000130*  ENGINE USES TO PICK A RANK FORMULA.  THE TEST IS APPLIED IN   *
000140*  THIS ORDER AND STOPS AT THE FIRST HIT -                       *
000150*                                                                *
000160*      ID DIVISIBLE BY 15  ->  4  MANAGEMENT-OVERRIDE            *
000170*      ID DIVISIBLE BY  5  ->  3  VIP                            *
000180*      ID DIVISIBLE BY  3  ->  2  PRIORITY                       *
000190*      OTHERWISE           ->  1  NORMAL                         *
000200*                                                                *
000210*  ADAPTED FROM THE OLD ATCDEM4 IVP SKELETON, WHICH ONLY EVER    *
000220*  DISPLAYED A HARD CODED PARM-VAL.  THE DISPLAY-AND-STOP SHELL  *
000230*  IS GONE - THIS MEMBER IS NOW A CALLED SUBROUTINE ONLY.        *
000240*                                                                *
000250******************************************************************
000260*  CHANGE LOG                                                   *
000270*                                                                *
000280*    09/18/89  TDM  ----     ORIGINAL ATCDEM4 IVP SKELETON BUILT *ORIGINAL
000290*                            FOR THE LEXINGTON ADLAB TEST SUITE. *ORIGINAL
000300*    04/02/91  TDM  AR-1140  ADDED TO THE DEMO IVP JOB STREAM.    AR-1140 
000310*    11/02/98  TDM  AR-5521  Y2K REVIEW - NO 2-DIGIT YEAR FIELDS  AR-5521 
000320*                            IN THIS MEMBER.  NO CHANGE REQUIRED. AR-5521 
000330*    11/05/09  TDM  AR-4471  REWRITTEN AS THE TASK CLASSIFIER    *AR-4471 
000340*                            FOR THE PRIORITY QUEUE BATCH ENGINE. AR-4471 
000350*                            OLD PARM-VAL DISPLAY LOGIC REMOVED. *AR-4471 
000360*    07/19/11  RVC  AR-4900  CORRECTED TEST ORDER - DIV BY 15     AR-4900 
000370*                            MUST BE CHECKED BEFORE DIV BY 5 OR   AR-4900 
000380*                            5 AND 15 BOTH TRUE CASES MISCLASS.   AR-4900 
000390*    02/03/13  JKL  AR-5600  ADDED TRACE-SWITCH DISPLAY FOR THE   AR-5600
000400*                            OVERNIGHT BATCH DEBUG RUNS.          AR-5600
000410*    06/09/14  MWB  AR-5734  PERFORM OF 0100-CLASSIFY-TASK-ID     AR-5734
000420*                            NOW CODES THRU 0100-EXIT PER SHOP    AR-5734
000430*                            STANDARDS REVIEW.                   AR-5734
000440******************************************************************
000450 ENVIRONMENT DIVISION.
000460 CONFIGURATION SECTION.
000470 SOURCE-COMPUTER.  IBM-370.
000480 OBJECT-COMPUTER.  IBM-370.
000490 SPECIAL-NAMES.
000500     UPSI-0 IS WS-TRACE-SWITCH ON STATUS IS TRACE-REQUESTED.
000510 DATA DIVISION.
000520 WORKING-STORAGE SECTION.
000530 01  WS-CLS-DISPLAY-ID              PIC S9(18) VALUE 0.
000540 01  WS-CLS-DISPLAY-ID-X REDEFINES WS-CLS-DISPLAY-ID.
000550     05  FILLER                     PIC X(18).
000560
000570 01  WS-CLS-DISPLAY-CLASS           PIC 9(01) VALUE 0.
000580 01  WS-CLS-DISPLAY-CLASS-X REDEFINES WS-CLS-DISPLAY-CLASS.
000590     05  FILLER                     PIC X(01).
000600
000610 01  WS-CLS-WORK-COUNTERS.
000620     05  WS-CLS-QUOT                PIC S9(9) COMP VALUE 0.
000630     05  WS-CLS-REM15               PIC S9(4) COMP VALUE 0.
000640     05  WS-CLS-REM5                PIC S9(4) COMP VALUE 0.
000650     05  WS-CLS-REM3                PIC S9(4) COMP VALUE 0.
000660 01  WS-CLS-WORK-COUNTERS-X REDEFINES WS-CLS-WORK-COUNTERS.
000670     05  FILLER                     PIC X(10).
000680
000690 LINKAGE SECTION.
000700 01  TQ-CLS-ID                      PIC S9(18).
000710 01  TQ-CLS-CLASS                   PIC 9(01).
000720
000730 PROCEDURE DIVISION USING TQ-CLS-ID, TQ-CLS-CLASS.
000740 0000-MAIN.
000750     PERFORM 0100-CLASSIFY-TASK-ID THRU 0100-EXIT.
000760     IF TRACE-REQUESTED
000770         MOVE TQ-CLS-ID TO WS-CLS-DISPLAY-ID
000780         MOVE TQ-CLS-CLASS TO WS-CLS-DISPLAY-CLASS
000790         DISPLAY 'TQCLS00 ID=' WS-CLS-DISPLAY-ID-X
000800                 ' CLASS=' WS-CLS-DISPLAY-CLASS-X
000810     END-IF.
000820     GOBACK.
000830
000840 0100-CLASSIFY-TASK-ID.
000850     DIVIDE TQ-CLS-ID BY 15 GIVING WS-CLS-QUOT
000860             REMAINDER WS-CLS-REM15.
000870     IF WS-CLS-REM15 = 0
000880         MOVE 4 TO TQ-CLS-CLASS
000890     ELSE
000900         DIVIDE TQ-CLS-ID BY 5 GIVING WS-CLS-QUOT
000910                 REMAINDER WS-CLS-REM5
000920         IF WS-CLS-REM5 = 0
000930             MOVE 3 TO TQ-CLS-CLASS
000940         ELSE
000950             DIVIDE TQ-CLS-ID BY 3 GIVING WS-CLS-QUOT
000960                     REMAINDER WS-CLS-REM3
000970             IF WS-CLS-REM3 = 0
000980                 MOVE 2 TO TQ-CLS-CLASS
000990             ELSE
001000                 MOVE 1 TO TQ-CLS-CLASS
001010             END-IF
001020         END-IF
001030     END-IF.
001040 0100-EXIT.
001050     EXIT.
