000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.    TQLIST0.
000030 AUTHOR.        T D MAGEE.
000040 INSTALLATION.  IBM LEXINGTON.
000050 DATE-WRITTEN.  03/04/91.
000060 DATE-COMPILED.
000070 SECURITY.      NONE.
000080******************************************************************
000090*                                                                *
000100*  TQLIST0 - LIST-IDS OPERATION AND WAITING-QUEUE LISTING        *
000110*                                                                *
000120*  RECOMPUTES THE RANK OF EVERY WAITING TASK (CALL TQRANK0 PER   *
000130*  ENTRY, SAME AS TQPOLL0) AND WRITES THE LISTING TO LISTRPT     *
000140*  WITHOUT REMOVING ANYTHING FROM THE TABLE.  THE LISTING ORDER  *
000150*  IS ITS OWN RULE, NOT THE TQORD00 SELECTION RULE -              *
000160*                                                                *
000170*      GROUP 1 - MANAGEMENT-OVERRIDE TASKS, TASK-ID ASCENDING.   *
000180*      GROUP 2 - ALL OTHER TASKS, TASK-RANK DESCENDING, THEN     *
000190*                TASK-ID ASCENDING ON A RANK TIE.                *
000200*                                                                *
000210*  A CONTROL BREAK LINE SEPARATES THE TWO GROUPS.  A TRAILING    *
000220*  COUNT-OF-TASKS-LISTED LINE CLOSES THE REPORT.                 *
000230*                                                                *
000240*  ADAPTED FROM TDM01C, THE THIRD LINK IN THE OLD A-B-C-D DEMO   *
000250*  CALL CHAIN, AND FROM THE PRINT-LINE HABITS OF ATCDEMO/TDM01A. *
000260*                                                                *
000270******************************************************************
000280*  CHANGE LOG                                                   *
000290*                                                                *
000300*    03/04/91  TDM  ----     ORIGINAL TDM01C DEMO CALL CHAIN LINK.ORIGINAL
000310*    11/02/98  TDM  AR-5521  Y2K REVIEW - NO 2-DIGIT YEAR FIELDS  AR-5521 
000320*                            IN THIS MEMBER.  NO CHANGE REQUIRED.*AR-5521 
000330*    11/06/09  TDM  AR-4471  REWRITTEN AS THE WAITING-QUEUE       AR-4471 
000340*                            LISTING FOR THE PRIORITY QUEUE       AR-4471 
000350*                            BATCH ENGINE.                       *AR-4471 
000360*    08/14/12  RVC  AR-5120  SPLIT THE SORT INTO THE TWO GROUPS  *AR-5120
000370*                            BELOW - A SINGLE TQORD00-STYLE      *AR-5120
000380*                            SORT PUT MANAGEMENT-OVERRIDE TASKS  *AR-5120
000390*                            IN RANK ORDER, NOT ID ORDER.        *AR-5120
000400*    06/09/14  MWB  AR-5734  ALL PERFORMS OF PARAGRAPHS WITH AN  *AR-5734
000410*                            -EXIT TAIL NOW CODE THRU PER SHOP   *AR-5734
000420*                            STANDARDS REVIEW.                  *AR-5734
000430*    06/23/14  MWB  AR-5751  WS-DETAIL-LINE WAS 81 BYTES - ONE    AR-5751
000440*                            LONGER THAN LISTRPT-REC AND EVERY    AR-5751
000450*                            OTHER PRINT LINE IN THIS MEMBER -    AR-5751
000460*                            SHRUNK THE TRAILING FILLER TO 7.     AR-5751
000470******************************************************************
000480 ENVIRONMENT DIVISION.
000490 CONFIGURATION SECTION.
000500 SOURCE-COMPUTER.  IBM-370.
000510 OBJECT-COMPUTER.  IBM-370.
000520 SPECIAL-NAMES.
000530     UPSI-0 IS WS-TRACE-SWITCH ON STATUS IS TRACE-REQUESTED.
000540     C01 IS TOP-OF-FORM.
000550 INPUT-OUTPUT SECTION.
000560 FILE-CONTROL.
000570     SELECT LISTRPT ASSIGN TO LISTRPT
000580         FILE STATUS IS WS-LISTRPT-STATUS.
000590 DATA DIVISION.
000600 FILE SECTION.
000610 FD  LISTRPT
000620     RECORDING MODE IS F
000630     BLOCK CONTAINS 0 RECORDS
000640     LABEL RECORDS ARE STANDARD
000650     DATA RECORD IS LISTRPT-REC.
000660 01  LISTRPT-REC                    PIC X(80).
000670
000680 WORKING-STORAGE SECTION.
000690 COPY TQTASK1.
000700
000710 01  WS-LISTRPT-STATUS              PIC X(02) VALUE '00'.
000720
000730 01  WS-SORT-TABLE.
000740     05  WS-SORT-ENTRY OCCURS 10000 TIMES
000750                  INDEXED BY WS-SORT-IX.
000760         10  WS-SORT-SLOT           PIC S9(9) COMP.
000770
000780 01  WS-SORT-COUNT                  PIC S9(9) COMP VALUE 0.
000790 01  WS-SORT-I                      PIC S9(9) COMP VALUE 0.
000800 01  WS-SORT-J                      PIC S9(9) COMP VALUE 0.
000810 01  WS-SORT-TEMP                   PIC S9(9) COMP VALUE 0.
000820 01  WS-LIST-DETAIL-COUNT           PIC S9(9) COMP VALUE 0.
000830
000840 01  WS-BEFORE-SW                   PIC X(01) VALUE 'N'.
000850     88  WS-A-BEFORE-B                  VALUE 'Y'.
000860     88  WS-A-NOT-BEFORE-B              VALUE 'N'.
000870
000880 01  WS-HEADING-LINE.
000890     05  FILLER                     PIC X(18) VALUE 'TASK-ID'.
000900     05  FILLER                     PIC X(21) VALUE 'TASK-CLASS'.
000910     05  FILLER                     PIC X(19) VALUE 'TASK-ENQ-TIME'.
000920     05  FILLER                     PIC X(14) VALUE 'TASK-RANK'.
000930     05  FILLER                     PIC X(08) VALUE SPACES.
000940
000950 01  WS-BREAK-LINE.
000960     05  FILLER                     PIC X(72) VALUE ALL '-'.
000970     05  FILLER                     PIC X(08) VALUE SPACES.
000980
000990 01  WS-DETAIL-LINE.
001000     05  WS-DL-TASK-ID              PIC Z(17)9.
001010     05  FILLER                     PIC X(01) VALUE SPACE.
001020     05  WS-DL-CLASS                PIC X(20).
001030     05  FILLER                     PIC X(01) VALUE SPACE.
001040     05  WS-DL-ENQ-TIME             PIC Z(17)9.
001050     05  FILLER                     PIC X(01) VALUE SPACE.
001060     05  WS-DL-RANK                 PIC ZZZZZZZZ9.9999.
001070     05  FILLER                     PIC X(07) VALUE SPACES.
001080
001090 01  WS-TRAILER-LINE.
001100     05  FILLER                     PIC X(23) VALUE
001110                                     'COUNT OF TASKS LISTED '.
001120     05  FILLER                     PIC X(07) VALUE '. . . .'.
001130     05  WS-TRAILER-COUNT           PIC ZZZZ9.
001140     05  FILLER                     PIC X(45) VALUE SPACES.
001150
001160 LINKAGE SECTION.
001170 COPY TQTABL1.
001180
001190 PROCEDURE DIVISION USING TQ-TABLE-CONTROL, TQ-TABLE.
001200 0000-MAIN.
001210     OPEN OUTPUT LISTRPT.
001220     WRITE LISTRPT-REC FROM WS-HEADING-LINE
001230             AFTER ADVANCING TOP-OF-FORM.
001240     PERFORM 0100-RECOMPUTE-RANKS THRU 0100-EXIT.
001250     PERFORM 0200-BUILD-SORT-INDEX THRU 0200-EXIT.
001260     PERFORM 0300-SORT-WAITING-TASKS THRU 0300-EXIT.
001270     PERFORM 0400-WRITE-LISTING-LINES THRU 0400-EXIT.
001280     CLOSE LISTRPT.
001290     GOBACK.
001300
001310 0100-RECOMPUTE-RANKS.
001320     PERFORM 0110-RECOMPUTE-ONE-RANK THRU 0110-EXIT
001330             VARYING WS-SORT-I FROM 1 BY 1
001340             UNTIL WS-SORT-I > TQ-TABLE-COUNT.
001350 0100-EXIT.
001360     EXIT.
001370
001380 0110-RECOMPUTE-ONE-RANK.
001390     SET TQ-ENTRY-IX TO WS-SORT-I.
001400     IF TQ-ENTRY-IS-USED(TQ-ENTRY-IX)
001410         CALL 'TQRANK0' USING TQ-ENTRY-ENQ-TIME(TQ-ENTRY-IX),
001420                 TQ-ENTRY-CLASS(TQ-ENTRY-IX),
001430                 TQ-CURRENT-EPOCH,
001440                 TQ-ENTRY-RANK(TQ-ENTRY-IX)
001450     END-IF.
001460 0110-EXIT.
001470     EXIT.
001480
001490 0200-BUILD-SORT-INDEX.
001500     MOVE 0 TO WS-SORT-COUNT.
001510     PERFORM 0210-ADD-SLOT-IF-USED THRU 0210-EXIT
001520             VARYING WS-SORT-I FROM 1 BY 1
001530             UNTIL WS-SORT-I > TQ-TABLE-COUNT.
001540 0200-EXIT.
001550     EXIT.
001560
001570 0210-ADD-SLOT-IF-USED.
001580     SET TQ-ENTRY-IX TO WS-SORT-I.
001590     IF TQ-ENTRY-IS-USED(TQ-ENTRY-IX)
001600         ADD 1 TO WS-SORT-COUNT
001610         SET WS-SORT-IX TO WS-SORT-COUNT
001620         MOVE WS-SORT-I TO WS-SORT-SLOT(WS-SORT-IX)
001630     END-IF.
001640 0210-EXIT.
001650     EXIT.
001660
001670******************************************************************
001680*  STRAIGHT EXCHANGE (BUBBLE) SORT OF THE SLOT-NUMBER INDEX,     *
001690*  DRIVEN BY 0310-CANDIDATE-BEFORE BELOW.  THE TABLE IS SMALL     *
001700*  ENOUGH (MAX-QUEUE-SIZE) THAT AN O(N**2) SORT IS NOT A          *
001710*  CONCERN FOR AN END-OF-RUN LISTING.                            *
001720******************************************************************
001730 0300-SORT-WAITING-TASKS.
001740     IF WS-SORT-COUNT > 1
001750         PERFORM 0320-SORT-ONE-PASS THRU 0320-EXIT
001760                 VARYING WS-SORT-I FROM 1 BY 1
001770                 UNTIL WS-SORT-I > WS-SORT-COUNT - 1
001780     END-IF.
001790 0300-EXIT.
001800     EXIT.
001810
001820 0320-SORT-ONE-PASS.
001830     PERFORM 0330-COMPARE-AND-SWAP THRU 0330-EXIT
001840             VARYING WS-SORT-J FROM 1 BY 1
001850             UNTIL WS-SORT-J > WS-SORT-COUNT - WS-SORT-I.
001860 0320-EXIT.
001870     EXIT.
001880
001890 0330-COMPARE-AND-SWAP.
001900     PERFORM 0310-CANDIDATE-BEFORE THRU 0310-EXIT.
001910     IF WS-A-NOT-BEFORE-B
001920         SET WS-SORT-IX TO WS-SORT-J
001930         MOVE WS-SORT-SLOT(WS-SORT-IX) TO WS-SORT-TEMP
001940         COMPUTE WS-SORT-J = WS-SORT-J + 1
001950         SET WS-SORT-IX TO WS-SORT-J
001960         MOVE WS-SORT-SLOT(WS-SORT-IX) TO
001970                 WS-SORT-SLOT(WS-SORT-IX - 1)
001980         MOVE WS-SORT-TEMP TO WS-SORT-SLOT(WS-SORT-IX)
001990         COMPUTE WS-SORT-J = WS-SORT-J - 1
002000     END-IF.
002010 0330-EXIT.
002020     EXIT.
002030
002040******************************************************************
002050*  DOES SLOT AT WS-SORT-J BELONG BEFORE THE SLOT THAT FOLLOWS    *
002060*  IT?  MANAGEMENT-OVERRIDE TASKS SORT BY ID ASCENDING AND       *
002070*  ALWAYS PRECEDE EVERY OTHER CLASS; EVERYTHING ELSE SORTS BY    *
002080*  RANK DESCENDING THEN ID ASCENDING.  THIS IS THE LISTING'S     *
002090*  OWN RULE - SEE THE HEADER COMMENT - NOT TQORD00.              *
002100******************************************************************
002110 0310-CANDIDATE-BEFORE.
002120     SET TQ-ENTRY-IX TO WS-SORT-SLOT(WS-SORT-J).
002130     SET WS-A-BEFORE-B TO TRUE.
002140     IF TQ-ENTRY-CLASS(TQ-ENTRY-IX) = 4
002150         SET TQ-ENTRY-IX TO WS-SORT-SLOT(WS-SORT-J + 1)
002160         IF TQ-ENTRY-CLASS(TQ-ENTRY-IX) = 4
002170             SET TQ-ENTRY-IX TO WS-SORT-SLOT(WS-SORT-J)
002180             IF TQ-ENTRY-ID(TQ-ENTRY-IX) >
002190                TQ-ENTRY-ID(WS-SORT-SLOT(WS-SORT-J + 1))
002200                 SET WS-A-NOT-BEFORE-B TO TRUE
002210             END-IF
002220         END-IF
002230     ELSE
002240         SET TQ-ENTRY-IX TO WS-SORT-SLOT(WS-SORT-J + 1)
002250         IF TQ-ENTRY-CLASS(TQ-ENTRY-IX) = 4
002260             SET WS-A-NOT-BEFORE-B TO TRUE
002270         ELSE
002280             SET TQ-ENTRY-IX TO WS-SORT-SLOT(WS-SORT-J)
002290             IF TQ-ENTRY-RANK(TQ-ENTRY-IX) <
002300                TQ-ENTRY-RANK(WS-SORT-SLOT(WS-SORT-J + 1))
002310                 SET WS-A-NOT-BEFORE-B TO TRUE
002320             ELSE
002330                 IF TQ-ENTRY-RANK(TQ-ENTRY-IX) =
002340                    TQ-ENTRY-RANK(WS-SORT-SLOT(WS-SORT-J + 1))
002350                     IF TQ-ENTRY-ID(TQ-ENTRY-IX) >
002360                        TQ-ENTRY-ID(WS-SORT-SLOT(WS-SORT-J + 1))
002370                         SET WS-A-NOT-BEFORE-B TO TRUE
002380                     END-IF
002390                 END-IF
002400             END-IF
002410         END-IF
002420     END-IF.
002430 0310-EXIT.
002440     EXIT.
002450
002460 0400-WRITE-LISTING-LINES.
002470     MOVE 0 TO WS-LIST-DETAIL-COUNT.
002480     PERFORM 0415-WRITE-ONE-LINE THRU 0415-EXIT
002490             VARYING WS-SORT-I FROM 1 BY 1
002500             UNTIL WS-SORT-I > WS-SORT-COUNT.
002510     MOVE WS-LIST-DETAIL-COUNT TO WS-TRAILER-COUNT.
002520     WRITE LISTRPT-REC FROM WS-TRAILER-LINE.
002530 0400-EXIT.
002540     EXIT.
002550
002560 0415-WRITE-ONE-LINE.
002570     SET WS-SORT-IX TO WS-SORT-I.
002580     SET TQ-ENTRY-IX TO WS-SORT-SLOT(WS-SORT-IX).
002590     IF WS-SORT-I > 1 AND TQ-ENTRY-CLASS(TQ-ENTRY-IX) NOT = 4
002600         PERFORM 0410-WRITE-BREAK-IF-NEEDED THRU 0410-EXIT
002610     END-IF.
002620     PERFORM 0420-WRITE-DETAIL-LINE THRU 0420-EXIT.
002630     ADD 1 TO WS-LIST-DETAIL-COUNT.
002640 0415-EXIT.
002650     EXIT.
002660
002670 0410-WRITE-BREAK-IF-NEEDED.
002680     SET TQ-ENTRY-IX TO WS-SORT-SLOT(WS-SORT-IX - 1).
002690     IF TQ-ENTRY-CLASS(TQ-ENTRY-IX) = 4
002700         WRITE LISTRPT-REC FROM WS-BREAK-LINE
002710     END-IF.
002720 0410-EXIT.
002730     EXIT.
002740
002750 0420-WRITE-DETAIL-LINE.
002760     MOVE TQ-ENTRY-ID(TQ-ENTRY-IX) TO WS-DL-TASK-ID.
002770     MOVE TQ-CLASS-NAME-ENTRY(TQ-ENTRY-CLASS(TQ-ENTRY-IX))
002780             TO WS-DL-CLASS.
002790     MOVE TQ-ENTRY-ENQ-TIME(TQ-ENTRY-IX) TO WS-DL-ENQ-TIME.
002800     MOVE TQ-ENTRY-RANK(TQ-ENTRY-IX) TO WS-DL-RANK.
002810     WRITE LISTRPT-REC FROM WS-DETAIL-LINE.
002820 0420-EXIT.
002830     EXIT.
