000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.    TQRANK0.
000030 AUTHOR.        T D MAGEE.
000040 INSTALLATION.  IBM LEXINGTON.
000050 DATE-WRITTEN.  09/18/89.
000060 DATE-COMPILED.
000070 SECURITY.      NONE.
000080******************************************************************
000090*                                                                *
000100*  TQRANK0 - RANK COMPUTATION RULE                               *
000110*                                                                *
000120*  GIVEN A TASK'S ENQUEUE TIME, CLASS AND THE CURRENT RUN TIME,  *
000130*  COMPUTES AGE = NOW - ENQ-TIME (SECONDS) AND DISPATCHES TO     *
000140*  THE FORMULA FOR THE TASK'S CLASS -                            *
000150*                                                                *
000160*      NORMAL/MANAGEMENT-OVERRIDE .... RANK = AGE                *
000170*      PRIORITY ...................... RANK = MAX(3, AGE*LN(AGE))*
000180*      VIP .......................... RANK = MAX(4, 2*AGE*LN(AGE))
000190*                                                                *
000200*  AN AGE OF 1 SECOND OR LESS IS TREATED AS LN(AGE) = 0 BEFORE   *
000210*  THE MAX FLOOR IS APPLIED - SEE 0100-COMPUTE-RANK BELOW.       *
000220*  CALLS TQLN000 FOR THE LOG TERM.  NO INTRINSIC FUNCTION IS     *
000230*  USED ANYWHERE IN THIS MEMBER.                                 *
000240*                                                                *
000250*  ADAPTED FROM ATCDEM5, THE SECOND OF THE OLD LEXINGTON IVP      *
000260*  DEMO PROGRAMS (ATCDEM4/ATCDEM5), WHICH ONLY EVER MOVED A       *
000270*  HARD CODED PARM-VAL AROUND.                                   *
000280*                                                                *
000290******************************************************************
000300*  CHANGE LOG                                                   *
000310*                                                                *
000320*    09/18/89  TDM  ----     ORIGINAL ATCDEM5 IVP SKELETON BUILT *ORIGINAL
000330*                            FOR THE LEXINGTON ADLAB TEST SUITE. *ORIGINAL
000340*    04/02/91  TDM  AR-1140  ADDED TO THE DEMO IVP JOB STREAM.    AR-1140 
000350*    11/04/98  TDM  AR-5521  Y2K REVIEW - NO 2-DIGIT YEAR FIELDS  AR-5521 
000360*                            IN THIS MEMBER.  NO CHANGE REQUIRED.*AR-5521 
000370*    11/08/09  TDM  AR-4471  REWRITTEN AS THE RANK FORMULA        AR-4471 
000380*                            DISPATCHER FOR THE PRIORITY QUEUE.  *AR-4471 
000390*    03/22/10  RVC  AR-4620  AGE <= 1 SECOND NOW SKIPS THE CALL   AR-4620 
000400*                            TO TQLN000 ENTIRELY - LN(1) IS 0     AR-4620 
000410*                            AND LN OF A NEGATIVE AGE IS UNDEFINEDAR-4620 
000420*    09/11/12  JKL  AR-5300  ADDED TRACE-SWITCH DISPLAY FOR THE   AR-5300
000430*                            OVERNIGHT BATCH DEBUG RUNS.          AR-5300
000440*    06/09/14  MWB  AR-5734  PERFORMS OF 0100/0110/0120 NOW CODE  AR-5734
000450*                            THRU THEIR -EXIT TAILS PER SHOP      AR-5734
000460*                            STANDARDS REVIEW.                   AR-5734
000470*    06/23/14  MWB  AR-5751  TQ-RANK-NOW WAS DECLARED DISPLAY -   AR-5751
000480*                            CALLERS PASS TQ-CURRENT-EPOCH, WHICH AR-5751
000490*                            IS COMP-3.  AGE WAS COMING OUT       AR-5751
000500*                            GARBAGE ON EVERY POLL AND LIST-IDS.  AR-5751
000510*                            NOW DECLARED COMP-3 TO MATCH.        AR-5751
000520******************************************************************
000530 ENVIRONMENT DIVISION.
000540 CONFIGURATION SECTION.
000550 SOURCE-COMPUTER.  IBM-370.
000560 OBJECT-COMPUTER.  IBM-370.
000570 SPECIAL-NAMES.
000580     UPSI-0 IS WS-TRACE-SWITCH ON STATUS IS TRACE-REQUESTED.
000590 DATA DIVISION.
000600 WORKING-STORAGE SECTION.
000610 01  WS-AGE                         PIC S9(18) COMP-3 VALUE 0.
000620 01  WS-AGE-X REDEFINES WS-AGE.
000630     05  FILLER                     PIC X(10).
000640
000650 01  WS-CLASS-SAVE                  PIC 9(01) VALUE 0.
000660 01  WS-CLASS-SAVE-X REDEFINES WS-CLASS-SAVE.
000670     05  FILLER                     PIC X(01).
000680
000690 01  WS-RESULT-TRACE                PIC S9(09)V9(4) VALUE 0.
000700 01  WS-RESULT-TRACE-X REDEFINES WS-RESULT-TRACE.
000710     05  FILLER                     PIC X(07).
000720
000730 01  WS-RANK-WORK.
000740     05  WS-AGE-D                   COMP-2 VALUE 0.
000750     05  WS-LN-AGE-D                COMP-2 VALUE 0.
000760     05  WS-CANDIDATE-D             COMP-2 VALUE 0.
000770
000780 LINKAGE SECTION.
000790 01  TQ-RANK-ENQ-TIME               PIC S9(18).
000800 01  TQ-RANK-CLASS                  PIC 9(01).
000810 01  TQ-RANK-NOW                    PIC S9(18) COMP-3.
000820 01  TQ-RANK-RESULT                 PIC S9(09)V9(4).
000830
000840 PROCEDURE DIVISION USING TQ-RANK-ENQ-TIME, TQ-RANK-CLASS,
000850                           TQ-RANK-NOW, TQ-RANK-RESULT.
000860 0000-MAIN.
000870     MOVE TQ-RANK-CLASS TO WS-CLASS-SAVE.
000880     PERFORM 0100-COMPUTE-RANK THRU 0100-EXIT.
000890     IF TRACE-REQUESTED
000900         MOVE TQ-RANK-RESULT TO WS-RESULT-TRACE
000910         DISPLAY 'TQRANK0 CLASS=' WS-CLASS-SAVE-X
000920                 ' RANK=' WS-RESULT-TRACE-X
000930     END-IF.
000940     GOBACK.
000950
000960 0100-COMPUTE-RANK.
000970     COMPUTE WS-AGE = TQ-RANK-NOW - TQ-RANK-ENQ-TIME.
000980     IF WS-AGE <= 1
000990         MOVE 0 TO WS-LN-AGE-D
001000     ELSE
001010         MOVE WS-AGE TO WS-AGE-D
001020         CALL 'TQLN000' USING WS-AGE-D, WS-LN-AGE-D
001030     END-IF.
001040     EVALUATE TRUE
001050         WHEN TQ-RANK-CLASS = 1
001060             COMPUTE TQ-RANK-RESULT = WS-AGE
001070         WHEN TQ-RANK-CLASS = 4
001080             COMPUTE TQ-RANK-RESULT = WS-AGE
001090         WHEN TQ-RANK-CLASS = 2
001100             PERFORM 0110-PRIORITY-RANK THRU 0110-EXIT
001110         WHEN TQ-RANK-CLASS = 3
001120             PERFORM 0120-VIP-RANK THRU 0120-EXIT
001130     END-EVALUATE.
001140 0100-EXIT.
001150     EXIT.
001160
001170 0110-PRIORITY-RANK.
001180     MOVE WS-AGE TO WS-AGE-D.
001190     COMPUTE WS-CANDIDATE-D = WS-AGE-D * WS-LN-AGE-D.
001200     IF WS-CANDIDATE-D < 3.0
001210         MOVE 3.0 TO TQ-RANK-RESULT
001220     ELSE
001230         MOVE WS-CANDIDATE-D TO TQ-RANK-RESULT
001240     END-IF.
001250 0110-EXIT.
001260     EXIT.
001270
001280 0120-VIP-RANK.
001290     MOVE WS-AGE TO WS-AGE-D.
001300     COMPUTE WS-CANDIDATE-D = 2 * WS-AGE-D * WS-LN-AGE-D.
001310     IF WS-CANDIDATE-D < 4.0
001320         MOVE 4.0 TO TQ-RANK-RESULT
001330     ELSE
001340         MOVE WS-CANDIDATE-D TO TQ-RANK-RESULT
001350     END-IF.
001360 0120-EXIT.
001370     EXIT.
