000010******************************************************************
000020*  COPY MEMBER: TQRSLT1                                          *
000030*                                                                *
000040*  PURPOSE:  RESULT-RECORD LAYOUT.  ONE RECORD IS PRODUCED PER   *
000050*            TASKIN REQUEST PROCESSED (WRITTEN TO TASKOUT) AND   *
000060*            PER POLL PERFORMED AT END OF RUN (WRITTEN TO        *
000070*            POLLOUT).  MODELLED ON THE OLD EPSMTCOM COMMON      *
000080*            AREA - AN INPUT SIDE, AN OUTPUT SIDE AND A          *
000090*            RETURN-CODE FIELD CARRYING ITS OWN 88-LEVELS.       *
000100*                                                                *
000110*  HISTORY:                                                     *
000120*    2009-11-05  TDM  ADLAB REQUEST 4471 - NEW MEMBER, STYLED    *
000130*                     ON EPSMTCOM.                               *
000140*    2012-02-17  RVC  ADLAB REQUEST 5120 - ADDED RES-TASK-RANK   *
000150*                     FOR THE POLL/LIST OUTCOME DISPLAY.         *
000160******************************************************************
000170 01  TQ-RESULT-RECORD.
000180* INPUT (ECHOED BACK ON OUTPUT FOR TRACEABILITY)
000190     05  TQ-RES-REQ-ID                PIC S9(18).
000200* OUTPUT
000210     05  TQ-RES-STATUS                PIC 9(02).
000220         88  TQ-RES-OK                    VALUE 00.
000230         88  TQ-RES-INVALID-ID            VALUE 10.
000240         88  TQ-RES-FUTURE-ENQ-TIME       VALUE 20.
000250         88  TQ-RES-DUPLICATE-ID          VALUE 30.
000260         88  TQ-RES-QUEUE-FULL            VALUE 40.
000270         88  TQ-RES-QUEUE-EMPTY           VALUE 50.
000280     05  TQ-RES-TASK-ID               PIC S9(18).
000290     05  TQ-RES-TASK-RANK             PIC S9(09)V9(4).
000300     05  FILLER                       PIC X(29).
000310
000320******************************************************************
000330*  REDEFINE OF THE STATUS FIELD ALONE, USED WHEN THE TWO DIGIT   *
000340*  CODE HAS TO BE MOVED AROUND AS ALPHANUMERIC (FOR EXAMPLE TO   *
000350*  BUILD THE LISTING TRAILER LINE).                              *
000360******************************************************************
000370 01  TQ-RES-STATUS-RDF REDEFINES TQ-RESULT-RECORD.
000380     05  TQ-RES-STATUS-X              PIC X(20).
000390     05  FILLER                       PIC X(60).
000400
000410******************************************************************
000420*  SOLID-STRING VIEW OF THE RECORD, USED ONLY WHEN THE 80 BYTE   *
000430*  LINE HAS TO BE BUILT FROM PIECES ONE MOVE AT A TIME FOR A     *
000440*  LINE-SEQUENTIAL WRITE.                                        *
000450******************************************************************
000460 01  TQ-RESULT-LINE-X.
000470     05  FILLER                       PIC X(80).
