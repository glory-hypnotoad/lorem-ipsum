000010******************************************************************
000020*  COPY MEMBER: TQTASK1                                          *
000030*                                                                *
000040*  PURPOSE:  TASK-RECORD LAYOUT FOR THE TASK PRIORITY QUEUE      *
000050*            BATCH ENGINE.  ONE OCCURRENCE PER QUEUED TASK,      *
000060*            HELD IN MEMORY (SEE TQTABL1) AND ALSO USED AS THE   *
000070*            DETAIL LINE SOURCE FOR THE WAITING-QUEUE LISTING.   *
000080*                                                                *
000090*  HISTORY:                                                     *
000100*    2009-11-03  TDM  ADLAB REQUEST 4471 - ORIGINAL RECBUF1      *
000110*                     SPLIT OUT AS A STAND ALONE COPY MEMBER.    *
000120*    2011-06-14  TDM  ADDED THE CLASS-NAME TRANSLATE TABLE SO    *
000130*                     THE LISTING PROGRAM DOES NOT HAVE TO       *
000140*                     CARRY ITS OWN LITERALS.                    *
000150******************************************************************
000160 01  TQ-TASK-RECORD.
000170     05  TQ-TASK-ID                   PIC S9(18).
000180     05  TQ-TASK-ENQ-TIME             PIC S9(18).
000190     05  TQ-TASK-CLASS                PIC 9(01).
000200         88  TQ-CLASS-NORMAL          VALUE 1.
000210         88  TQ-CLASS-PRIORITY        VALUE 2.
000220         88  TQ-CLASS-VIP             VALUE 3.
000230         88  TQ-CLASS-MGMT-OVERRIDE   VALUE 4.
000240     05  TQ-TASK-RANK                 PIC S9(09)V9(4).
000250     05  FILLER                       PIC X(05).
000260
000270******************************************************************
000280*  ALTERNATE VIEW OF THE RECORD AS ONE SOLID ALPHANUMERIC        *
000290*  STRING, USED WHEN THE ENTRY IS SHUFFLED DURING THE LISTING    *
000300*  SORT (SEE TQLIST0 300-SORT-WAITING-TASKS).                    *
000310******************************************************************
000320 01  TQ-TASK-RECORD-X REDEFINES TQ-TASK-RECORD.
000330     05  FILLER                       PIC X(55).
000340
000350******************************************************************
000360*  CLASS-NAME TRANSLATE TABLE, INDEXED BY TQ-TASK-CLASS.         *
000370*  REPORT COLUMN TASK-CLASS IS 20 BYTES WIDE ON THE WAITING      *
000380*  QUEUE LISTING.  LOADED AS FOUR SEPARATE VALUE CLAUSES BECAUSE *
000390*  OCCURS DOES NOT TAKE A REPEATING VALUE LIST, THEN REDEFINED   *
000400*  AS THE OCCURS TABLE THE PROCEDURE DIVISION ACTUALLY SEARCHES. *
000410******************************************************************
000420 01  TQ-CLASS-NAME-LIST.
000430     05  FILLER                       PIC X(20) VALUE
000440                                       'NORMAL'.
000450     05  FILLER                       PIC X(20) VALUE
000460                                       'PRIORITY'.
000470     05  FILLER                       PIC X(20) VALUE
000480                                       'VIP'.
000490     05  FILLER                       PIC X(20) VALUE
000500                                       'MANAGEMENT-OVERRIDE'.
000510
000520 01  TQ-CLASS-NAME-TABLE REDEFINES TQ-CLASS-NAME-LIST.
000530     05  TQ-CLASS-NAME-ENTRY          PIC X(20) OCCURS 4 TIMES.
