000010******************************************************************
000020*  COPY MEMBER: TQREQT1                                          *
000030*                                                                *
000040*  PURPOSE:  REQUEST-RECORD LAYOUT.  ONE LINE-SEQUENTIAL         *
000050*            RECORD PER ADD-TASK REQUEST ON THE TASKIN FILE.     *
000060*            REQ-ID AND REQ-ENQ-TIME ARE FIXED-WIDTH ZONED       *
000070*            DECIMAL TEXT FIELDS, ONE SPACE APART.               *
000080*                                                                *
000090*  HISTORY:                                                     *
000100*    2009-11-03  TDM  ADLAB REQUEST 4471 - ORIGINAL RECBUF2      *
000110*                     SPLIT OUT AS A STAND ALONE COPY MEMBER.    *
000120******************************************************************
000130 01  TQ-REQUEST-RECORD.
000140     05  TQ-REQ-ID                    PIC S9(18).
000150     05  FILLER                       PIC X(01).
000160     05  TQ-REQ-ENQ-TIME               PIC S9(18).
000170     05  FILLER                       PIC X(43).
000180
000190******************************************************************
000200*  ALTERNATE VIEW USED ONLY WHEN THE 80 BYTE CARD IMAGE HAS TO    *
000210*  BE DISPLAYED WHOLE FOR A REJECTED-RECORD TRACE.               *
000220******************************************************************
000230 01  TQ-REQUEST-RECORD-X REDEFINES TQ-REQUEST-RECORD.
000240     05  FILLER                       PIC X(80).
