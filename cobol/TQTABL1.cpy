000010******************************************************************
000020*  COPY MEMBER: TQTABL1                                          *
000030*                                                                *
000040*  PURPOSE:  THE IN-MEMORY WAITING-TASK TABLE FOR THE TASK       *
000050*            PRIORITY QUEUE BATCH ENGINE, AND THE MAX-QUEUE-SIZE *
000060*            CAPACITY CONSTANT.  COPIED INTO TQDRV00'S WORKING-  *
000070*            STORAGE (WHERE THE TABLE ACTUALLY LIVES FOR THE     *
000080*            LIFE OF THE RUN) AND INTO THE LINKAGE SECTION OF    *
000090*            EVERY SUBORDINATE COMPILE UNIT THAT IS PASSED THE   *
000100*            TABLE BY REFERENCE.                                *
000110*                                                                *
000120*  HISTORY:                                                     *
000130*    2009-11-06  TDM  ADLAB REQUEST 4471 - ORIGINAL MEMBER,      *
000140*                     CAPACITY SET TO THE ADLAB TEST DEFAULT.    *
000150*    2013-09-30  RVC  ADLAB REQUEST 5511 - ADDED TQ-TABLE-COUNT  *
000160*                     SO CALLERS STOP SCANNING AT THE HIGH       *
000170*                     WATER MARK INSTEAD OF THE FULL 10000.      *
000180******************************************************************
000190 01  TQ-MAX-QUEUE-SIZE                PIC S9(9) COMP VALUE 10000.
000200
000210 01  TQ-TABLE-CONTROL.
000220     05  TQ-TABLE-COUNT                PIC S9(9) COMP VALUE 0.
000230     05  TQ-TABLE-ACTIVE-COUNT         PIC S9(9) COMP VALUE 0.
000240     05  TQ-CURRENT-EPOCH              PIC S9(18) COMP-3 VALUE 0.
000250
000260******************************************************************
000270*  ALTERNATE NUMERIC-EDITED VIEW OF THE CONTROL COUNTERS, USED   *
000280*  ONLY WHEN A RUN-CONTROL MESSAGE IS DISPLAYED ON SYSOUT.       *
000290******************************************************************
000300 01  TQ-TABLE-CONTROL-X REDEFINES TQ-TABLE-CONTROL.
000310     05  TQ-TABLE-COUNT-X             PIC ZZZZ9.
000320     05  TQ-TABLE-ACTIVE-COUNT-X      PIC ZZZZ9.
000330     05  FILLER                       PIC X(08).
000340
000350 01  TQ-TABLE.
000360     05  TQ-ENTRY OCCURS 10000 TIMES
000370                  INDEXED BY TQ-ENTRY-IX.
000380         10  TQ-ENTRY-USED            PIC X(01) VALUE 'N'.
000390             88  TQ-ENTRY-IS-USED         VALUE 'Y'.
000400             88  TQ-ENTRY-IS-FREE         VALUE 'N'.
000410         10  TQ-ENTRY-ID              PIC S9(18).
000420         10  TQ-ENTRY-ENQ-TIME        PIC S9(18).
000430         10  TQ-ENTRY-CLASS           PIC 9(01).
000440         10  TQ-ENTRY-RANK            PIC S9(09)V9(4).
000450     05  FILLER                       PIC X(01) VALUE SPACE.
