000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.    TQPOLL0.
000030 AUTHOR.        T D MAGEE.
000040 INSTALLATION.  IBM LEXINGTON.
000050 DATE-WRITTEN.  03/04/91.
000060 DATE-COMPILED.
000070 SECURITY.      NONE.
000080******************************************************************
000090*                                                                *
000100*  TQPOLL0 - POLL OPERATION                                      *
000110*                                                                *
000120*  RECOMPUTES THE RANK OF EVERY TASK STILL WAITING IN THE TABLE  *
000130*  (CALL TQRANK0 PER ENTRY), THEN FINDS THE ONE TASK THAT         *
000140*  OUTRANKS EVERY OTHER TASK BY REPEATED CALLS TO TQORD00,        *
000150*  REMOVES IT FROM THE TABLE AND RETURNS IT.  IF THE TABLE IS     *
000160*  EMPTY, SETS RC 50 AND RETURNS WITHOUT TOUCHING THE TABLE.      *
000170*                                                                *
000180*  ADAPTED FROM TDM01B, THE SECOND LINK IN THE OLD A-B-C-D DEMO   *
000190*  CALL CHAIN.                                                  *
000200*                                                                *
000210******************************************************************
000220*  CHANGE LOG                                                   *
000230*                                                                *
000240*    03/04/91  TDM  ----     ORIGINAL TDM01B DEMO CALL CHAIN LINK.ORIGINAL
000250*    11/02/98  TDM  AR-5521  Y2K REVIEW - NO 2-DIGIT YEAR FIELDS  AR-5521 
000260*                            IN THIS MEMBER.  NO CHANGE REQUIRED.*AR-5521 
000270*    11/06/09  TDM  AR-4471  REWRITTEN AS THE POLL OPERATION FOR *AR-4471 
000280*                            THE PRIORITY QUEUE BATCH ENGINE.    *AR-4471 
000290*    08/14/12  RVC  AR-5120  REMOVED SLOT NOW SET FREE IN PLACE  *AR-5120
000300*                            RATHER THAN COMPACTED - TQADD00     *AR-5120
000310*                            REUSES FREED SLOTS ON THE NEXT ADD. *AR-5120
000320*    06/09/14  MWB  AR-5734  ALL PERFORMS OF PARAGRAPHS WITH AN  *AR-5734
000330*                            -EXIT TAIL NOW CODE THRU PER SHOP   *AR-5734
000340*                            STANDARDS REVIEW.                  *AR-5734
000350******************************************************************
000360 ENVIRONMENT DIVISION.
000370 CONFIGURATION SECTION.
000380 SOURCE-COMPUTER.  IBM-370.
000390 OBJECT-COMPUTER.  IBM-370.
000400 SPECIAL-NAMES.
000410     UPSI-0 IS WS-TRACE-SWITCH ON STATUS IS TRACE-REQUESTED.
000420 DATA DIVISION.
000430 WORKING-STORAGE SECTION.
000440 01  WS-POLL-SCAN-IX                PIC S9(9) COMP VALUE 0.
000450 01  WS-POLL-SCAN-IX-X REDEFINES WS-POLL-SCAN-IX.
000460     05  FILLER                     PIC X(04).
000470
000480 01  WS-POLL-BEST-IX                PIC S9(9) COMP VALUE 0.
000490
000500 01  WS-POLL-CANDIDATE-A.
000510     05  WS-POLL-A-CLASS            PIC 9(01).
000520     05  WS-POLL-A-RANK             PIC S9(09)V9(4).
000530     05  WS-POLL-A-ID               PIC S9(18).
000540
000550 01  WS-POLL-CANDIDATE-B.
000560     05  WS-POLL-B-CLASS            PIC 9(01).
000570     05  WS-POLL-B-RANK             PIC S9(09)V9(4).
000580     05  WS-POLL-B-ID               PIC S9(18).
000590
000600 01  WS-POLL-A-WINS                 PIC X(01) VALUE 'N'.
000610     88  WS-POLL-CANDIDATE-OUTRANKS      VALUE 'Y'.
000620
000630 LINKAGE SECTION.
000640 COPY TQTABL1.
000650 COPY TQRSLT1.
000660
000670 PROCEDURE DIVISION USING TQ-TABLE-CONTROL, TQ-TABLE,
000680                           TQ-RESULT-RECORD.
000690 0000-MAIN.
000700     MOVE 0 TO TQ-RES-REQ-ID.
000710     MOVE 0 TO TQ-RES-TASK-ID.
000720     MOVE 0 TO TQ-RES-TASK-RANK.
000730     IF TQ-TABLE-ACTIVE-COUNT = 0
000740         SET TQ-RES-QUEUE-EMPTY TO TRUE
000750     ELSE
000760         PERFORM 0100-RECOMPUTE-RANKS THRU 0100-EXIT
000770         PERFORM 0200-FIND-BEST-TASK THRU 0200-EXIT
000780         PERFORM 0300-REMOVE-BEST-TASK THRU 0300-EXIT
000790         SET TQ-RES-OK TO TRUE
000800     END-IF.
000810     GOBACK.
000820
000830 0100-RECOMPUTE-RANKS.
000840     PERFORM 0150-RECOMPUTE-ONE-RANK THRU 0150-EXIT
000850             VARYING WS-POLL-SCAN-IX
000860             FROM 1 BY 1 UNTIL WS-POLL-SCAN-IX > TQ-TABLE-COUNT.
000870 0100-EXIT.
000880     EXIT.
000890
000900 0150-RECOMPUTE-ONE-RANK.
000910     SET TQ-ENTRY-IX TO WS-POLL-SCAN-IX.
000920     IF TQ-ENTRY-IS-USED(TQ-ENTRY-IX)
000930         CALL 'TQRANK0' USING TQ-ENTRY-ENQ-TIME(TQ-ENTRY-IX),
000940                 TQ-ENTRY-CLASS(TQ-ENTRY-IX),
000950                 TQ-CURRENT-EPOCH,
000960                 TQ-ENTRY-RANK(TQ-ENTRY-IX)
000970     END-IF.
000980 0150-EXIT.
000990     EXIT.
001000
001010 0200-FIND-BEST-TASK.
001020     MOVE 0 TO WS-POLL-BEST-IX.
001030     PERFORM 0250-CONSIDER-ONE-SLOT THRU 0250-EXIT
001040             VARYING WS-POLL-SCAN-IX
001050             FROM 1 BY 1 UNTIL WS-POLL-SCAN-IX > TQ-TABLE-COUNT.
001060 0200-EXIT.
001070     EXIT.
001080
001090 0250-CONSIDER-ONE-SLOT.
001100     SET TQ-ENTRY-IX TO WS-POLL-SCAN-IX.
001110     IF TQ-ENTRY-IS-USED(TQ-ENTRY-IX)
001120         IF WS-POLL-BEST-IX = 0
001130             MOVE WS-POLL-SCAN-IX TO WS-POLL-BEST-IX
001140         ELSE
001150             PERFORM 0210-COMPARE-TO-BEST THRU 0210-EXIT
001160             IF WS-POLL-CANDIDATE-OUTRANKS
001170                 MOVE WS-POLL-SCAN-IX TO WS-POLL-BEST-IX
001180             END-IF
001190         END-IF
001200     END-IF.
001210 0250-EXIT.
001220     EXIT.
001230
001240 0210-COMPARE-TO-BEST.
001250     SET TQ-ENTRY-IX TO WS-POLL-SCAN-IX.
001260     MOVE TQ-ENTRY-CLASS(TQ-ENTRY-IX) TO WS-POLL-A-CLASS.
001270     MOVE TQ-ENTRY-RANK(TQ-ENTRY-IX) TO WS-POLL-A-RANK.
001280     MOVE TQ-ENTRY-ID(TQ-ENTRY-IX) TO WS-POLL-A-ID.
001290     SET TQ-ENTRY-IX TO WS-POLL-BEST-IX.
001300     MOVE TQ-ENTRY-CLASS(TQ-ENTRY-IX) TO WS-POLL-B-CLASS.
001310     MOVE TQ-ENTRY-RANK(TQ-ENTRY-IX) TO WS-POLL-B-RANK.
001320     MOVE TQ-ENTRY-ID(TQ-ENTRY-IX) TO WS-POLL-B-ID.
001330     CALL 'TQORD00' USING WS-POLL-CANDIDATE-A, WS-POLL-CANDIDATE-B,
001340             WS-POLL-A-WINS.
001350 0210-EXIT.
001360     EXIT.
001370
001380 0300-REMOVE-BEST-TASK.
001390     SET TQ-ENTRY-IX TO WS-POLL-BEST-IX.
001400     MOVE TQ-ENTRY-ID(TQ-ENTRY-IX) TO TQ-RES-TASK-ID.
001410     MOVE TQ-ENTRY-RANK(TQ-ENTRY-IX) TO TQ-RES-TASK-RANK.
001420     SET TQ-ENTRY-IS-FREE(TQ-ENTRY-IX) TO TRUE.
001430     SUBTRACT 1 FROM TQ-TABLE-ACTIVE-COUNT.
001440 0300-EXIT.
001450     EXIT.
