000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.    TQADD00.
000030 AUTHOR.        T D MAGEE.
000040 INSTALLATION.  IBM LEXINGTON.
000050 DATE-WRITTEN.  03/04/91.
000060 DATE-COMPILED.
000070 SECURITY.      NONE.
000080******************************************************************
000090*                                                                *
000100*  TQADD00 - ADD-TASK OPERATION / ADD-TASK VALIDATION RULE       *
000110*                                                                *
000120*  VALIDATES ONE INCOMING REQUEST-RECORD AND, IF IT PASSES,      *
000130*  ENQUEUES IT IN THE IN-MEMORY WAITING-TASK TABLE.  CHECKS ARE  *
000140*  APPLIED IN THIS ORDER AND STOP AT THE FIRST FAILURE -         *
000150*                                                                *
000160*      1. TASK-ID MUST BE GREATER THAN ZERO        (RC 10)      *
000170*      2. ENQUEUE TIME MUST NOT BE IN THE FUTURE    (RC 20)      *
000180*      3. TASK-ID MUST NOT ALREADY BE QUEUED        (RC 30)      *
000190*      4. THE TABLE MUST NOT ALREADY BE AT CAPACITY (RC 40)      *
000200*                                                                *
000210*  A REQUEST THAT PASSES ALL FOUR CHECKS IS CLASSIFIED (CALL     *
000220*  TQCLS00) AND DROPPED INTO THE FIRST FREE TABLE SLOT; RC IS    *
000230*  SET TO 00 AND THE TASK-ID IS ECHOED BACK.  THE TASK'S RANK    *
000240*  IS LEFT AT ZERO ON ADD - IT IS ONLY EVER COMPUTED ON DEMAND   *
000250*  BY TQPOLL0 OR TQLIST0.                                        *
000260*                                                                *
000270*  THE TABLE AND THE RESULT AREA ARE BOTH PASSED BY REFERENCE -  *
000280*  THIS MEMBER HOLDS NO STORAGE OF ITS OWN FOR EITHER ONE.       *
000290*                                                                *
000300*  ADAPTED FROM TDM01A, THE FIRST LINK IN THE OLD A-B-C-D DEMO   *
000310*  CALL CHAIN.                                                  *
000320*                                                                *
000330******************************************************************
000340*  CHANGE LOG                                                   *
000350*                                                                *
000360*    03/04/91  TDM  ----     ORIGINAL TDM01A DEMO CALL CHAIN LINK.ORIGINAL
000370*    11/02/98  TDM  AR-5521  Y2K REVIEW - NO 2-DIGIT YEAR FIELDS  AR-5521 
000380*                            IN THIS MEMBER.  NO CHANGE REQUIRED.*AR-5521 
000390*    11/06/09  TDM  AR-4471  REWRITTEN AS THE ADD-TASK VALIDATOR *AR-4471 
000400*                            FOR THE PRIORITY QUEUE BATCH ENGINE.*AR-4471 
000410*    02/11/11  RVC  AR-4810  CAPACITY CHECK NOW COMPARES AGAINST *AR-4810 
000420*                            ACTIVE-COUNT, NOT TABLE-COUNT - A   *AR-4810 
000430*                            RUN THAT HAD POLLED TASKS OUT WAS   *AR-4810 
000440*                            WRONGLY REJECTING NEW ADDS.        * AR-4810 
000450*    08/14/12  RVC  AR-5120  FREE-SLOT SCAN NOW REUSES SLOTS      AR-5120 
000460*                            FREED BY POLL INSTEAD OF ALWAYS      AR-5120 
000470*                            GROWING TABLE-COUNT.                *AR-5120 
000480*    06/09/14  MWB  AR-5734  ALL PERFORMS OF PARAGRAPHS WITH AN   AR-5734
000490*                            -EXIT TAIL NOW CODE THRU - PRIOR     AR-5734
000500*                            RELEASE PERFORMED ONLY THE FIRST     AR-5734
000510*                            PARAGRAPH, LEAVING EVERY EXIT DEAD.  AR-5734
000520******************************************************************
000530 ENVIRONMENT DIVISION.
000540 CONFIGURATION SECTION.
000550 SOURCE-COMPUTER.  IBM-370.
000560 OBJECT-COMPUTER.  IBM-370.
000570 SPECIAL-NAMES.
000580     UPSI-0 IS WS-TRACE-SWITCH ON STATUS IS TRACE-REQUESTED.
000590 DATA DIVISION.
000600 WORKING-STORAGE SECTION.
000610 01  WS-ADD-CLASS                   PIC 9(01) VALUE 0.
000620 01  WS-ADD-FOUND-SW                PIC X(01) VALUE 'N'.
000630     88  WS-ADD-FOUND                   VALUE 'Y'.
000640     88  WS-ADD-NOT-FOUND                VALUE 'N'.
000650
000660 01  WS-ADD-FREE-IX                 PIC S9(9) COMP VALUE 0.
000670 01  WS-ADD-SCAN-IX                 PIC S9(9) COMP VALUE 0.
000680
000690 LINKAGE SECTION.
000700 COPY TQREQT1.
000710 COPY TQTABL1.
000720 COPY TQRSLT1.
000730
000740 PROCEDURE DIVISION USING TQ-REQUEST-RECORD, TQ-MAX-QUEUE-SIZE,
000750                           TQ-TABLE-CONTROL, TQ-TABLE,
000760                           TQ-RESULT-RECORD.
000770 0000-MAIN.
000780     MOVE TQ-REQ-ID TO TQ-RES-REQ-ID.
000790     MOVE 0 TO TQ-RES-TASK-ID.
000800     MOVE 0 TO TQ-RES-TASK-RANK.
000810     PERFORM 0200-VALIDATE-REQUEST THRU 0200-EXIT.
000820     GOBACK.
000830
000840 0200-VALIDATE-REQUEST.
000850     IF TQ-REQ-ID NOT > 0
000860         SET TQ-RES-INVALID-ID TO TRUE
000870     ELSE
000880         IF TQ-REQ-ENQ-TIME > TQ-CURRENT-EPOCH
000890             SET TQ-RES-FUTURE-ENQ-TIME TO TRUE
000900         ELSE
000910             PERFORM 0210-CHECK-DUPLICATE THRU 0210-EXIT
000920             IF WS-ADD-FOUND
000930                 SET TQ-RES-DUPLICATE-ID TO TRUE
000940             ELSE
000950                 IF TQ-TABLE-ACTIVE-COUNT >= TQ-MAX-QUEUE-SIZE
000960                     SET TQ-RES-QUEUE-FULL TO TRUE
000970                 ELSE
000980                     PERFORM 0220-ENQUEUE-TASK THRU 0220-EXIT
000990                 END-IF
001000             END-IF
001010         END-IF
001020     END-IF.
001030 0200-EXIT.
001040     EXIT.
001050
001060 0210-CHECK-DUPLICATE.
001070     SET WS-ADD-NOT-FOUND TO TRUE.
001080     PERFORM 0215-CHECK-ONE-SLOT THRU 0215-EXIT
001090             VARYING WS-ADD-SCAN-IX
001100             FROM 1 BY 1 UNTIL WS-ADD-SCAN-IX > TQ-TABLE-COUNT
001110                OR WS-ADD-FOUND.
001120 0210-EXIT.
001130     EXIT.
001140
001150 0215-CHECK-ONE-SLOT.
001160     SET TQ-ENTRY-IX TO WS-ADD-SCAN-IX.
001170     IF TQ-ENTRY-IS-USED(TQ-ENTRY-IX)
001180         AND TQ-ENTRY-ID(TQ-ENTRY-IX) = TQ-REQ-ID
001190         SET WS-ADD-FOUND TO TRUE
001200     END-IF.
001210 0215-EXIT.
001220     EXIT.
001230
001240 0220-ENQUEUE-TASK.
001250     CALL 'TQCLS00' USING TQ-REQ-ID, WS-ADD-CLASS.
001260     PERFORM 0230-FIND-FREE-SLOT THRU 0230-EXIT.
001270     MOVE TQ-REQ-ID TO TQ-ENTRY-ID(TQ-ENTRY-IX).
001280     MOVE TQ-REQ-ENQ-TIME TO TQ-ENTRY-ENQ-TIME(TQ-ENTRY-IX).
001290     MOVE WS-ADD-CLASS TO TQ-ENTRY-CLASS(TQ-ENTRY-IX).
001300     MOVE 0 TO TQ-ENTRY-RANK(TQ-ENTRY-IX).
001310     SET TQ-ENTRY-IS-USED(TQ-ENTRY-IX) TO TRUE.
001320     ADD 1 TO TQ-TABLE-ACTIVE-COUNT.
001330     SET TQ-RES-OK TO TRUE.
001340     MOVE TQ-REQ-ID TO TQ-RES-TASK-ID.
001350 0220-EXIT.
001360     EXIT.
001370
001380 0230-FIND-FREE-SLOT.
001390     MOVE 0 TO WS-ADD-FREE-IX.
001400     PERFORM 0235-TEST-ONE-SLOT THRU 0235-EXIT
001410             VARYING WS-ADD-SCAN-IX FROM 1 BY 1
001420             UNTIL WS-ADD-SCAN-IX > TQ-TABLE-COUNT.
001430     IF WS-ADD-FREE-IX = 0
001440         ADD 1 TO TQ-TABLE-COUNT
001450         MOVE TQ-TABLE-COUNT TO WS-ADD-FREE-IX
001460     END-IF.
001470     SET TQ-ENTRY-IX TO WS-ADD-FREE-IX.
001480 0230-EXIT.
001490     EXIT.
001500
001510 0235-TEST-ONE-SLOT.
001520     IF WS-ADD-FREE-IX = 0
001530         SET TQ-ENTRY-IX TO WS-ADD-SCAN-IX
001540         IF TQ-ENTRY-IS-FREE(TQ-ENTRY-IX)
001550             MOVE WS-ADD-SCAN-IX TO WS-ADD-FREE-IX
001560         END-IF
001570     END-IF.
001580 0235-EXIT.
001590     EXIT.
