000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.    TQLN000.
000030 AUTHOR.        T D MAGEE.
000040 INSTALLATION.  IBM LEXINGTON.
000050 DATE-WRITTEN.  05/12/87.
000060 DATE-COMPILED.
000070 SECURITY.      NONE.
000080******************************************************************
000090*                                                                *
000100*  TQLN000 - NATURAL LOGARITHM UTILITY                           *
000110*                                                                *
000120*  RETURNS THE NATURAL LOG OF ITS ARGUMENT (ARGUMENT MUST BE     *
000130*  GREATER THAN ZERO - CALLER GUARANTEES THIS, SEE TQRANK0).     *
000140*  THIS SHOP'S COMPILER HAS NO LN INTRINSIC, SO THE VALUE IS     *
000150*  BUILT BY HAND -                                               *
000160*                                                                *
000170*      1. HALVE THE ARGUMENT REPEATEDLY UNTIL IT IS LESS THAN    *
000180*         2, COUNTING THE HALVINGS IN WS-LN-K.                   *
000190*      2. LET Y = (X-1)/(X+1) AND SUM THE ARCTANH SERIES         *
000200*         2*(Y + Y**3/3 + Y**5/5 + ... ) WHICH CONVERGES FAST     *
000210*         FOR X IN [1,2).                                        *
000220*      3. ADD BACK WS-LN-K * LN(2) FOR THE HALVINGS REMOVED IN   *
000230*         STEP 1.                                                *
000240*                                                                *
000250*  THE SAME COMP-2 WORKING STORAGE HABIT AS THE OLD COBVSAM      *
000260*  RANDOM NUMBER ROUTINE IS USED HERE FOR THE SAME REASON -      *
000270*  COMP-2 IS THE ONLY FLOATING WORK AREA THIS SHOP'S COMPILER    *
000280*  SUPPORTS AT THE PRECISION THIS SERIES NEEDS.                  *
000290*                                                                *
000300******************************************************************
000310*  CHANGE LOG                                                   *
000320*                                                                *
000330*    05/12/87  TDM  ----     ORIGINAL DTDEMO SCRATCH ARITHMETIC  *ORIGINAL
000340*                            SKELETON FOR THE ADLAB TEST SUITE. * ORIGINAL
000350*    11/03/98  TDM  AR-5521  Y2K REVIEW - NO DATE FIELDS IN THIS  AR-5521 
000360*                            MEMBER.  NO CHANGE REQUIRED.        *AR-5521 
000370*    11/07/09  TDM  AR-4471  REWRITTEN AS THE LN SERIES ROUTINE  *AR-4471 
000380*                            FOR THE RANK COMPUTATION RULE.      *AR-4471 
000390*    03/22/10  RVC  AR-4620  WIDENED THE SERIES FROM 8 TO 12      AR-4620
000400*                            TERMS - 8 TERMS LEFT THE 4TH         AR-4620
000410*                            DECIMAL PLACE WRONG FOR LARGE AGES. *AR-4620
000420*    06/09/14  MWB  AR-5734  PERFORMS OF 0100/0150/0200/0250 NOW  AR-5734
000430*                            CODE THRU THEIR -EXIT TAILS PER      AR-5734
000440*                            SHOP STANDARDS REVIEW.              *AR-5734
000450*    06/09/14  MWB  AR-5740  ADDED WS-LN-CALL-COUNT AND A TRACE-  AR-5740
000460*                            SWITCH DISPLAY - THIS MEMBER HAD     AR-5740
000470*                            NEVER USED THE TRACE-REQUESTED       AR-5740
000480*                            CONDITION IT DECLARES.              *AR-5740
000490******************************************************************
000500 ENVIRONMENT DIVISION.
000510 CONFIGURATION SECTION.
000520 SOURCE-COMPUTER.  IBM-370.
000530 OBJECT-COMPUTER.  IBM-370.
000540 SPECIAL-NAMES.
000550     UPSI-0 IS WS-TRACE-SWITCH ON STATUS IS TRACE-REQUESTED.
000560 DATA DIVISION.
000570 WORKING-STORAGE SECTION.
000580 01  WS-LN-WORK-AREA.
000590     05  WS-LN-X                    COMP-2 VALUE 0.
000600     05  WS-LN-Y                    COMP-2 VALUE 0.
000610     05  WS-LN-YSQ                  COMP-2 VALUE 0.
000620     05  WS-LN-YPOW                 COMP-2 VALUE 0.
000630     05  WS-LN-TERM                 COMP-2 VALUE 0.
000640     05  WS-LN-SUM                  COMP-2 VALUE 0.
000650     05  WS-LN-LN2                  COMP-2 VALUE
000660                                     0.69314718055994530942.
000670     05  FILLER                     PIC X(01).
000680
000690 77  WS-LN-CALL-COUNT               PIC S9(4) COMP VALUE 0.
000700 01  WS-LN-K                        PIC S9(4) COMP VALUE 0.
000710 01  WS-LN-K-X REDEFINES WS-LN-K.
000720     05  FILLER                     PIC X(02).
000730
000740 01  WS-LN-IX                       PIC S9(4) COMP VALUE 0.
000750 01  WS-LN-IX-X REDEFINES WS-LN-IX.
000760     05  FILLER                     PIC X(02).
000770
000780 01  WS-LN-DENOM                    PIC S9(4) COMP VALUE 0.
000790 01  WS-LN-DENOM-X REDEFINES WS-LN-DENOM.
000800     05  FILLER                     PIC X(02).
000810
000820 LINKAGE SECTION.
000830 01  TQ-LN-ARG                      COMP-2.
000840 01  TQ-LN-RESULT                   COMP-2.
000850
000860 PROCEDURE DIVISION USING TQ-LN-ARG, TQ-LN-RESULT.
000870 0000-MAIN.
000880     ADD 1 TO WS-LN-CALL-COUNT.
000890     PERFORM 0100-REDUCE-ARGUMENT THRU 0100-EXIT.
000900     PERFORM 0200-SUM-SERIES THRU 0200-EXIT.
000910     COMPUTE TQ-LN-RESULT =
000920             (2 * WS-LN-SUM) + (WS-LN-K * WS-LN-LN2).
000930     IF TRACE-REQUESTED
000940         DISPLAY 'TQLN000 CALL=' WS-LN-CALL-COUNT
000950                 ' ARG=' TQ-LN-ARG ' RESULT=' TQ-LN-RESULT
000960     END-IF.
000970     GOBACK.
000980
000990 0100-REDUCE-ARGUMENT.
001000     MOVE TQ-LN-ARG TO WS-LN-X.
001010     MOVE 0 TO WS-LN-K.
001020     PERFORM 0150-HALVE-ARGUMENT THRU 0150-EXIT UNTIL WS-LN-X < 2.0.
001030 0100-EXIT.
001040     EXIT.
001050
001060 0150-HALVE-ARGUMENT.
001070     COMPUTE WS-LN-X = WS-LN-X / 2.0.
001080     ADD 1 TO WS-LN-K.
001090 0150-EXIT.
001100     EXIT.
001110
001120 0200-SUM-SERIES.
001130     COMPUTE WS-LN-Y = (WS-LN-X - 1) / (WS-LN-X + 1).
001140     COMPUTE WS-LN-YSQ = WS-LN-Y * WS-LN-Y.
001150     MOVE WS-LN-Y TO WS-LN-YPOW.
001160     MOVE 0 TO WS-LN-SUM.
001170     PERFORM 0250-ADD-SERIES-TERM THRU 0250-EXIT
001180             VARYING WS-LN-IX FROM 1 BY 1
001190             UNTIL WS-LN-IX > 12.
001200 0200-EXIT.
001210     EXIT.
001220
001230 0250-ADD-SERIES-TERM.
001240     COMPUTE WS-LN-DENOM = (2 * WS-LN-IX) - 1.
001250     COMPUTE WS-LN-TERM = WS-LN-YPOW / WS-LN-DENOM.
001260     ADD WS-LN-TERM TO WS-LN-SUM.
001270     COMPUTE WS-LN-YPOW = WS-LN-YPOW * WS-LN-YSQ.
001280 0250-EXIT.
001290     EXIT.
